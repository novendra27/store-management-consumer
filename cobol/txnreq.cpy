000100****************************************************************
000200* PROC * OF IBM                                                 *
000300*
000400* COPYBOOK:  TXNREQ
000500*
000600* DESCRIPTION:  RECORD LAYOUT FOR THE INCOMING SALES TRANSACTION
000700*               REQUEST FILE.  ONE RECORD PER TRANSACTION, WITH
000800*               THE LINE ITEMS CARRIED AS A FIXED-MAXIMUM TABLE
000900*               IN THE SAME RECORD (NO CONTINUATION ROWS).
001000*               READ SEQUENTIAL BY SLSPOST.
001100*
001200*    CHANGE LOG:
001300*    ----------
001400*    11/14/94  D.STOUT     ORIGINAL COPYBOOK
001500*    06/02/97  D.STOUT     RAISED MAX LINE ITEMS 50 TO 200 PER
001600*                          MERCHANDISING REQUEST NO. MR-1140
001700*    09/09/99  R.PELLETIER Y2K -- ADDED 4-DIGIT YEAR ARRAY FORM
001800*                          OF THE TRANSACTION DATE, STRING FORM
001900*                          RETAINED FOR UPSTREAM FEEDS NOT YET
002000*                          CONVERTED
002100****************************************************************
002200 01  TXR-REC.
002300     05  TXR-DATE-FORM-SW         PIC X(01).
002400         88  TXR-DATE-IS-ARRAY        VALUE 'A'.
002500         88  TXR-DATE-IS-STRING       VALUE 'S'.
002600     05  TXR-DATE-AREA.
002700         10  TXR-DATE-STRING      PIC X(10).
002800     05  TXR-DATE-AREA-ARR REDEFINES TXR-DATE-AREA.
002900         10  TXR-DATE-YEAR        PIC 9(04).
003000         10  TXR-DATE-MONTH       PIC 9(02).
003100         10  TXR-DATE-DAY         PIC 9(02).
003200         10  FILLER               PIC X(02).
003300     05  TXR-ITEM-COUNT           PIC 9(04).
003400     05  TXR-ITEM OCCURS 200 TIMES
003500                  INDEXED BY TXR-ITEM-IDX.
003600         10  TXR-PROD-ID          PIC 9(09).
003700         10  TXR-QTY              PIC 9(09).
003800     05  FILLER                   PIC X(05).
