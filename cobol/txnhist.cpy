000100****************************************************************
000200* PROC * OF IBM                                                 *
000300*
000400* COPYBOOK:  TXNHIST
000500*
000600* DESCRIPTION:  RECORD LAYOUT FOR THE TRANSACTION HISTORY FILE.
000700*               ONE HEADER RECORD WRITTEN PER POSTED SALES
000800*               TRANSACTION, HOLDING THE ROLLED-UP GRAND TOTAL.
000900*               THE TOTAL IS ACCUMULATED OVER ALL LINE ITEMS
001000*               BEFORE THIS RECORD IS WRITTEN.  WRITTEN BY
001100*               SLSPOST.
001200*
001300*    CHANGE LOG:
001400*    ----------
001500*    11/14/94  D.STOUT     ORIGINAL COPYBOOK
001600*    09/09/99  R.PELLETIER Y2K -- TXN-DATE STORED FULL 4-DIGIT
001700*                          YEAR, NO WINDOWING LOGIC IN THIS FILE
001800*    08/06/03  J.KRAUSE    DROPPED WRITE-THEN-REWRITE, SEE
001900*                          SLSPOST CHANGE LOG TICKET HD-9901
002000****************************************************************
002100 01  TXH-REC.
002200     05  TXH-KEY.
002300         10  TXH-ID               PIC 9(09).
002400     05  TXH-DATE                 PIC X(10).
002500     05  TXH-DATE-PARTS REDEFINES TXH-DATE.
002600         10  TXH-DATE-YEAR        PIC X(04).
002700         10  FILLER               PIC X(01).
002800         10  TXH-DATE-MONTH       PIC X(02).
002900         10  FILLER               PIC X(01).
003000         10  TXH-DATE-DAY         PIC X(02).
003100     05  TXH-TOTAL-PRICE          PIC S9(13)V99  COMP-3.
003200     05  FILLER                   PIC X(10).
