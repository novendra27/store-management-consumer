000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.       PRDMSTU.                                      00000600
000700 AUTHOR.           D. STOUT.                                     00000700
000800 INSTALLATION.     MERCHANDISE SYSTEMS DIVISION.                 00000800
000900 DATE-WRITTEN.     11/14/94.                                     00000900
001000 DATE-COMPILED.                                                  00001000
001100 SECURITY.         NON-CONFIDENTIAL.                             00001100
001200*                                                                00001200
001300****************************************************************00001300
001400* PROGRAM:  PRDMSTU                                              00001400
001500*                                                                00001500
001600* OWNS AND MAINTAINS THE PRODUCT MASTER FILE ON BEHALF OF THE    00001600
001700* SALES-TRANSACTION-POSTING DRIVER, SLSPOST.  CALLED ONCE PER    00001700
001800* LINE ITEM DURING THE VALIDATION PASS (FUNCTION 'V') AND AGAIN  00001800
001900* ONCE PER LINE ITEM DURING THE POSTING PASS (FUNCTION 'P').     00001900
002000* THE PRODUCT MASTER IS OPENED I-O ON THE FIRST CALL AND STAYS   00002000
002100* OPEN UNTIL SLSPOST CALLS WITH FUNCTION 'C' AT END OF RUN.      00002100
002200*                                                                00002200
002300* THIS IS A GOOD CASE FOR DEBUGGING LAB - INDEED                 00002300
002400*                                                                00002400
002500*    CHANGE LOG:                                                 00002500
002600*    ----------                                                  00002600
002700*    11/14/94  D.STOUT     ORIGINAL PROGRAM.  FUNCTIONS V AND P  00002700
002800*                          ONLY, NO CLOSE FUNCTION YET -- FILE   00002800
002900*                          RELIED ON STEP TERMINATION TO CLOSE   00002900
003000*    05/17/96  D.STOUT     ADDED FUNCTION C (CLOSE) AFTER MVS    00003000
003100*                          OPERATIONS FLAGGED UNCLOSED VSAM      00003100
003200*                          CLUSTER ON ABEND RUNS, TICKET SM-2245 00003200
003300*    02/11/98  R.PELLETIER ADDED LOW STOCK ADVISORY FLAG RETURN  00003300
003400*                          PER MERCHANDISING REQUEST MR-3010     00003400
003500*    09/09/99  R.PELLETIER Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS  00003500
003600*                          IN THIS PROGRAM, NO CHANGES REQUIRED, 00003600
003700*                          SIGNED OFF PER Y2K AUDIT LOG #Y2K-118 00003700
003800*    03/22/01  J.KRAUSE    ADDED WS-CALLS-COUNT DIAGNOSTIC       00003800
003900*                          COUNTER, DISPLAYED ON CLOSE, TO HELP  00003900
004000*                          TRACK DOWN TICKET HD-8842 (RUNAWAY    00004000
004100*                          CALL LOOP SUSPECTED, NEVER REPRODUCED)00004100
004200****************************************************************00004200
004300 ENVIRONMENT DIVISION.                                           00004300
004400 CONFIGURATION SECTION.                                          00004400
004500 SOURCE-COMPUTER.  IBM-370.                                      00004500
004600 OBJECT-COMPUTER.  IBM-370.                                      00004600
004700 SPECIAL-NAMES.                                                  00004700
004800     C01 IS TOP-OF-FORM.                                         00004800
004900 INPUT-OUTPUT SECTION.                                           00004900
005000 FILE-CONTROL.                                                   00005000
005100                                                                 00005100
005200     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR                    00005200
005300            ORGANIZATION IS INDEXED                              00005300
005400            ACCESS MODE  IS DYNAMIC                              00005400
005500            RECORD KEY   IS PROD-ID                              00005500
005600            FILE STATUS  IS WS-PRODMSTR-STATUS.                  00005600
005700                                                                 00005700
005800****************************************************************00005800
005900 DATA DIVISION.                                                  00005900
006000 FILE SECTION.                                                   00006000
006100                                                                 00006100
006200 FD  PRODUCT-MASTER                                              00006200
006300     RECORDING MODE IS F.                                        00006300
006400 COPY PRODMSTR.                                                  00006400
006500                                                                 00006500
006600****************************************************************00006600
006700 WORKING-STORAGE SECTION.                                        00006700
006800****************************************************************00006800
006900 01  WS-FIELDS.                                                  00006900
007000     05  WS-PRODMSTR-STATUS      PIC X(2)  VALUE SPACES.         00007000
007100         88  WS-PRODMSTR-OK          VALUE '00'.                 00007100
007200     05  WS-FIRST-CALL-SW        PIC X     VALUE 'Y'.            00007200
007300         88  WS-FIRST-CALL           VALUE 'Y'.                  00007300
007400     05  WS-CALLS-COUNT          PIC 9(7)  COMP  VALUE 0.        00007400
007500*                                                                00007500
007600 01  WS-KEY-WORK.                                                00007600
007700     05  WS-KEY-NUM              PIC 9(09).                      00007700
007800 01  WS-KEY-ALPHA REDEFINES WS-KEY-WORK                          00007800
007900                             PIC X(09).                          00007900
008000*                                                                00008000
008100 01  WS-CENT-DATE.                                               00008100
008200     05  WS-CD-CC                PIC 99.                         00008200
008300     05  WS-CD-YY                PIC 99.                         00008300
008400     05  WS-CD-MM                PIC 99.                         00008400
008500     05  WS-CD-DD                PIC 99.                         00008500
008600 01  WS-CENT-DATE-R REDEFINES WS-CENT-DATE.                      00008600
008700     05  WS-CD-YYYY              PIC 9(04).                      00008700
008800     05  WS-CD-MMDD              PIC 9(04).                      00008800
008900*                                                                00008900
009000 01  WS-RETURN-AREA.                                             00009000
009100     05  WS-RETURN-CD            PIC X(02).                      00009100
009200     05  WS-RETURN-TX            PIC X(48).                      00009200
009300 01  WS-RETURN-MSG-R REDEFINES WS-RETURN-AREA                    00009300
009400                             PIC X(50).                          00009400
009500*                                                                00009500
009600****************************************************************00009600
009700 LINKAGE SECTION.                                                00009700
009800****************************************************************00009800
009900 01  LK-FUNCTION-CODE            PIC X(01).                      00009900
010000     88  LK-FUNC-VALIDATE            VALUE 'V'.                  00010000
010100     88  LK-FUNC-POST                VALUE 'P'.                  00010100
010200     88  LK-FUNC-CLOSE               VALUE 'C'.                  00010200
010300 01  LK-PROD-ID                  PIC 9(09).                      00010300
010400 01  LK-QTY                      PIC 9(09).                      00010400
010500 01  LK-PRICE                    PIC S9(13)V99 COMP-3.           00010500
010600 01  LK-STOCK-ON-HAND            PIC S9(09)    COMP-3.           00010600
010700 01  LK-RETURN-CODE              PIC X(02).                      00010700
010800     88  LK-OK                       VALUE '00'.                 00010800
010900     88  LK-NOT-FOUND                VALUE '10'.                 00010900
011000     88  LK-INSUFF-STOCK             VALUE '20'.                 00011000
011100 01  LK-RETURN-MSG               PIC X(50).                      00011100
011200 01  LK-LOW-STOCK-SW             PIC X(01).                      00011200
011300     88  LK-LOW-STOCK                VALUE 'Y'.                  00011300
011400*                                                                00011400
011500****************************************************************00011500
011600 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-PROD-ID LK-QTY     00011600
011700                          LK-PRICE LK-STOCK-ON-HAND              00011700
011800                          LK-RETURN-CODE LK-RETURN-MSG           00011800
011900                          LK-LOW-STOCK-SW.                       00011900
012000****************************************************************00012000
012100                                                                 00012100
012200 0000-MAIN.                                                      00012200
012300     ADD +1 TO WS-CALLS-COUNT.                                   00012300
012400     MOVE '00'    TO LK-RETURN-CODE.                             00012400
012500     MOVE SPACES  TO LK-RETURN-MSG.                              00012500
012600     MOVE 'N'     TO LK-LOW-STOCK-SW.                            00012600
012700     IF LK-FUNC-CLOSE                                            00012700
012800         PERFORM 0900-CLOSE-PRODUCT-FILE THRU 0900-EXIT          00012800
012900         GOBACK                                                  00012900
013000     END-IF.                                                     00013000
013100     IF WS-FIRST-CALL                                            00013100
013200         PERFORM 0100-OPEN-PRODUCT-FILE THRU 0100-EXIT           00013200
013300         MOVE 'N' TO WS-FIRST-CALL-SW                            00013300
013400     END-IF.                                                     00013400
013500     PERFORM 1000-FIND-PRODUCT THRU 1000-EXIT.                   00013500
013600     IF LK-NOT-FOUND                                             00013600
013700         GOBACK                                                  00013700
013800     END-IF.                                                     00013800
013900     IF LK-FUNC-VALIDATE                                         00013900
014000         PERFORM 2000-CHECK-STOCK THRU 2000-EXIT                 00014000
014100     ELSE                                                        00014100
014200         IF LK-FUNC-POST                                         00014200
014300             MOVE PROD-PRICE         TO LK-PRICE                 00014300
014400             MOVE PROD-CURRENT-STOCK TO LK-STOCK-ON-HAND          00014400
014500             PERFORM 3000-POST-STOCK-CHANGE THRU 3000-EXIT       00014500
014600         END-IF                                                  00014600
014700     END-IF.                                                     00014700
014800     GOBACK.                                                     00014800
014900                                                                 00014900
015000 0100-OPEN-PRODUCT-FILE.                                         00015000
015100     OPEN I-O PRODUCT-MASTER.                                    00015100
015200     IF NOT WS-PRODMSTR-OK                                       00015200
015300         DISPLAY 'PRDMSTU - ERROR OPENING PRODUCT MASTER. RC: '  00015300
015400                 WS-PRODMSTR-STATUS                              00015400
015500         MOVE 16   TO RETURN-CODE                                00015500
015600         MOVE '90' TO LK-RETURN-CODE                             00015600
015700         MOVE 'PRODUCT MASTER OPEN FAILURE' TO LK-RETURN-MSG     00015700
015800     END-IF.                                                     00015800
015900 0100-EXIT.                                                      00015900
016000     EXIT.                                                       00016000
016100                                                                 00016100
016200 0900-CLOSE-PRODUCT-FILE.                                        00016200
016300     IF NOT WS-FIRST-CALL                                        00016300
016400         CLOSE PRODUCT-MASTER                                    00016400
016500         DISPLAY 'PRDMSTU - PRODUCT MASTER CALLS THIS RUN: '     00016500
016600                 WS-CALLS-COUNT                                  00016600
016700     END-IF.                                                     00016700
016800 0900-EXIT.                                                      00016800
016900     EXIT.                                                       00016900
017000                                                                 00017000
017100 1000-FIND-PRODUCT.                                              00017100
017200     MOVE LK-PROD-ID TO PROD-ID.                                 00017200
017300     READ PRODUCT-MASTER                                         00017300
017400         INVALID KEY                                             00017400
017500             MOVE '23' TO WS-PRODMSTR-STATUS                     00017500
017600     END-READ.                                                   00017600
017700     EVALUATE WS-PRODMSTR-STATUS                                 00017700
017800        WHEN '00'                                                00017800
017900            CONTINUE                                             00017900
018000        WHEN '23'                                                00018000
018100            MOVE '10' TO LK-RETURN-CODE                          00018100
018200            MOVE 'PRODUCT_NOT_FOUND' TO LK-RETURN-MSG            00018200
018300        WHEN OTHER                                               00018300
018400            MOVE '90' TO LK-RETURN-CODE                          00018400
018500            MOVE 'PRODUCT MASTER READ ERROR' TO LK-RETURN-MSG    00018500
018600     END-EVALUATE.                                               00018600
018700 1000-EXIT.                                                      00018700
018800     EXIT.                                                       00018800
018900                                                                 00018900
019000 2000-CHECK-STOCK.                                               00019000
019100     IF LK-QTY > PROD-CURRENT-STOCK                              00019100
019200         MOVE '20' TO LK-RETURN-CODE                             00019200
019300         MOVE 'INSUFFICIENT_STOCK' TO LK-RETURN-MSG              00019300
019400     END-IF.                                                     00019400
019500 2000-EXIT.                                                      00019500
019600     EXIT.                                                       00019600
019700                                                                 00019700
019800 3000-POST-STOCK-CHANGE.                                         00019800
019900     COMPUTE PROD-CURRENT-STOCK = PROD-CURRENT-STOCK - LK-QTY.   00019900
020000     MOVE PROD-CURRENT-STOCK TO LK-STOCK-ON-HAND.                00020000
020100     IF PROD-CURRENT-STOCK < 10                                  00020100
020200         SET PROD-LOW-STOCK TO TRUE                              00020200
020300         MOVE 'Y' TO LK-LOW-STOCK-SW                             00020300
020400     ELSE                                                        00020400
020500         SET PROD-STOCK-OK TO TRUE                               00020500
020600     END-IF.                                                     00020600
020700     REWRITE PROD-MASTER-REC.                                    00020700
020800     IF NOT WS-PRODMSTR-OK                                       00020800
020900         MOVE '90' TO LK-RETURN-CODE                             00020900
021000         MOVE 'PRODUCT MASTER REWRITE ERROR' TO LK-RETURN-MSG    00021000
021100     END-IF.                                                     00021100
021200 3000-EXIT.                                                      00021200
021300     EXIT.                                                       00021300
