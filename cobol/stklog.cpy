000100****************************************************************
000200* PROC * OF IBM                                                 *
000300*
000400* COPYBOOK:  STKLOG
000500*
000600* DESCRIPTION:  RECORD LAYOUT FOR THE STOCK MOVEMENT LOG FILE.
000700*               ONE RECORD PER LINE ITEM POSTED, RECORDING THE
000800*               SIGNED STOCK CHANGE.  THIS BATCH ONLY EVER
000900*               POSTS SALES SO LOG-QUANTITY-CHANGE IS ALWAYS
001000*               NEGATIVE, BUT THE SIGN IS CARRIED SO THIS FILE
001100*               CAN BE MERGED WITH RECEIVING/ADJUSTMENT RUNS
001200*               THAT SHARE THE SAME LAYOUT.
001300*               WRITTEN BY SLSPOST.
001400*
001500*    CHANGE LOG:
001600*    ----------
001700*    11/14/94  D.STOUT     ORIGINAL COPYBOOK
001800****************************************************************
001900 01  STL-REC.
002000     05  STL-KEY.
002100         10  STL-ID               PIC 9(09).
002200     05  STL-PROD-ID              PIC 9(09).
002300     05  STL-QUANTITY-CHANGE      PIC S9(09)     COMP-3.
002400     05  STL-TYPE                 PIC X(20).
002500     05  FILLER                   PIC X(10).
