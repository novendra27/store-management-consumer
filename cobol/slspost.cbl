000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.       SLSPOST.                                      00000600
000700 AUTHOR.           D. STOUT.                                     00000700
000800 INSTALLATION.     MERCHANDISE SYSTEMS DIVISION.                 00000800
000900 DATE-WRITTEN.     11/14/94.                                     00000900
001000 DATE-COMPILED.                                                  00001000
001100 SECURITY.         NON-CONFIDENTIAL.                             00001100
001200*                                                                00001200
001300****************************************************************00001300
001400* PROGRAM:  SLSPOST                                              00001400
001500*                                                                00001500
001600* READS THE INCOMING SALES-TRANSACTION-REQUEST FILE, ONE RECORD  00001600
001700* PER TRANSACTION WITH ITS LINE ITEMS CARRIED AS A TABLE IN THE  00001700
001800* SAME RECORD, VALIDATES EVERY LINE ITEM AGAINST THE PRODUCT     00001800
001900* MASTER (VIA PRDMSTU) BEFORE POSTING A SINGLE BYTE, THEN POSTS  00001900
002000* THE WHOLE TRANSACTION -- HISTORY HEADER, ONE DETAIL RECORD AND 00002000
002100* ONE STOCK-LOG RECORD PER LINE ITEM, AND THE STOCK DECREMENT TO 00002100
002200* THE PRODUCT MASTER ITSELF.  A TRANSACTION THAT FAILS ANY ITEM  00002200
002300* VALIDATION OR CARRIES A BAD DATE IS REJECTED WHOLE -- NOTHING  00002300
002400* IS WRITTEN FOR IT -- AND THE RUN CONTINUES WITH THE NEXT ONE.  00002400
002500*                                                                00002500
002600* THIS IS A GOOD CASE FOR DEBUGGING LAB - INDEED                 00002600
002700*                                                                00002700
002800*    CHANGE LOG:                                                 00002800
002900*    ----------                                                  00002900
003000*    11/14/94  D.STOUT     ORIGINAL PROGRAM.  STRING-FORM DATES  00003000
003100*                          ONLY, NO ARRAY-FORM DATE SUPPORT YET  00003100
003200*    05/17/96  D.STOUT     ADDED ARRAY-FORM DATE (YEAR/MONTH/DAY 00003200
003300*                          TRIPLE) FOR THE NEW POS FEED, MR-1140 00003300
003400*    02/11/98  R.PELLETIER ADDED LOW STOCK ADVISORY DISPLAY LINE 00003400
003500*                          WHEN PRDMSTU RETURNS THE FLAG, MR-3010 00003500
003600*    09/09/99  R.PELLETIER Y2K REVIEW -- CENTURY WINDOW REMOVED, 00003600
003700*                          TXN-DATE AND THE INCOMING ARRAY FORM  00003700
003800*                          BOTH CARRY A FULL 4-DIGIT YEAR NOW,   00003800
003900*                          RANGE CHECK WIDENED TO 1900-2100,     00003900
004000*                          SIGNED OFF PER Y2K AUDIT LOG #Y2K-118 00004000
004100*    03/22/01  J.KRAUSE    RAISED MAX LINE ITEMS PER TRANSACTION 00004100
004200*                          FROM 50 TO 200 PER MR-1140 FOLLOW-UP, 00004200
004300*                          MATCHES TXNREQ COPYBOOK CHANGE        00004300
004400*    08/06/03  J.KRAUSE    HISTORY FILE HELD OPEN EXTEND CANNOT  00004400
004500*                          BE REWRITTEN -- MOVED TOTAL ROLL-UP   00004500
004600*                          AHEAD OF THE HEADER WRITE INSTEAD OF  00004600
004700*                          WRITE-THEN-REWRITE, TICKET HD-9901    00004700
004800****************************************************************00004800
004900 ENVIRONMENT DIVISION.                                           00004900
005000 CONFIGURATION SECTION.                                          00005000
005100 SOURCE-COMPUTER.  IBM-370.                                      00005100
005200 OBJECT-COMPUTER.  IBM-370.                                      00005200
005300 SPECIAL-NAMES.                                                  00005300
005400     C01 IS TOP-OF-FORM.                                         00005400
005500 INPUT-OUTPUT SECTION.                                           00005500
005600 FILE-CONTROL.                                                   00005600
005700                                                                 00005700
005800     SELECT TRANSACTION-REQUEST ASSIGN TO TXNREQ                 00005800
005900            FILE STATUS  IS WS-TXR-STATUS.                       00005900
006000                                                                 00006000
006100     SELECT TRANSACTION-HISTORY ASSIGN TO TXNHIST                00006100
006200            OPTIONAL                                             00006200
006300            ACCESS IS SEQUENTIAL                                 00006300
006400            FILE STATUS  IS WS-TXH-STATUS.                       00006400
006500                                                                 00006500
006600     SELECT TRANSACTION-DETAIL ASSIGN TO TXNDETL                 00006600
006700            OPTIONAL                                             00006700
006800            ACCESS IS SEQUENTIAL                                 00006800
006900            FILE STATUS  IS WS-TXD-STATUS.                       00006900
007000                                                                 00007000
007100     SELECT STOCK-LOG          ASSIGN TO STKLOG                  00007100
007200            OPTIONAL                                             00007200
007300            ACCESS IS SEQUENTIAL                                 00007300
007400            FILE STATUS  IS WS-STL-STATUS.                       00007400
007500                                                                 00007500
007600****************************************************************00007600
007700 DATA DIVISION.                                                  00007700
007800 FILE SECTION.                                                   00007800
007900                                                                 00007900
008000 FD  TRANSACTION-REQUEST                                         00008000
008100     RECORDING MODE IS F.                                        00008100
008200 COPY TXNREQ.                                                    00008200
008300                                                                 00008300
008400 FD  TRANSACTION-HISTORY                                         00008400
008500     RECORDING MODE IS F.                                        00008500
008600 COPY TXNHIST.                                                   00008600
008700                                                                 00008700
008800 FD  TRANSACTION-DETAIL                                          00008800
008900     RECORDING MODE IS F.                                        00008900
009000 COPY TXNDETL.                                                   00009000
009100                                                                 00009100
009200 FD  STOCK-LOG                                                   00009200
009300     RECORDING MODE IS F.                                        00009300
009400 COPY STKLOG.                                                    00009400
009500                                                                 00009500
009600****************************************************************00009600
009700 WORKING-STORAGE SECTION.                                        00009700
009800****************************************************************00009800
009900 01  SYSTEM-DATE-AND-TIME.                                       00009900
010000     05  CURRENT-DATE.                                           00010000
010100         10  CURRENT-YEAR            PIC 9(2).                   00010100
010200         10  CURRENT-MONTH           PIC 9(2).                   00010200
010300         10  CURRENT-DAY             PIC 9(2).                   00010300
010400     05  CURRENT-TIME.                                           00010400
010500         10  CURRENT-HOUR            PIC 9(2).                   00010500
010600         10  CURRENT-MINUTE          PIC 9(2).                   00010600
010700         10  CURRENT-SECOND          PIC 9(2).                   00010700
010800         10  CURRENT-HNDSEC          PIC 9(2).                   00010800
010900*                                                                00010900
011000 01  WS-FIELDS.                                                  00011000
011100     05  WS-TXR-STATUS           PIC X(2)  VALUE SPACES.         00011100
011200         88  WS-TXR-OK               VALUE '00'.                 00011200
011300     05  WS-TXH-STATUS           PIC X(2)  VALUE SPACES.         00011300
011400         88  WS-TXH-OK               VALUE '00'.                 00011400
011500     05  WS-TXD-STATUS           PIC X(2)  VALUE SPACES.         00011500
011600         88  WS-TXD-OK               VALUE '00'.                 00011600
011700     05  WS-STL-STATUS           PIC X(2)  VALUE SPACES.         00011700
011800         88  WS-STL-OK               VALUE '00'.                 00011800
011900     05  WS-TXN-EOF              PIC X     VALUE SPACES.         00011900
012000     05  WS-SEED-EOF-SW          PIC X     VALUE 'N'.            00012000
012100     05  WS-TXN-VALID-SW         PIC X     VALUE 'Y'.            00012100
012200         88  WS-TXN-VALID            VALUE 'Y'.                  00012200
012300         88  WS-TXN-INVALID          VALUE 'N'.                  00012300
012400*                                                                00012400
012500 01  WS-ID-COUNTERS.                                             00012500
012600     05  WS-NEXT-TXN-ID          PIC 9(09)  COMP  VALUE 0.       00012600
012700     05  WS-NEXT-DET-ID          PIC 9(09)  COMP  VALUE 0.       00012700
012800     05  WS-NEXT-LOG-ID          PIC 9(09)  COMP  VALUE 0.       00012800
012900*                                                                00012900
013000 01  REPORT-TOTALS.                                              00013000
013100     05  WS-NUM-TXN-READ         PIC S9(9)  COMP-3  VALUE +0.    00013100
013200     05  WS-NUM-TXN-POSTED       PIC S9(9)  COMP-3  VALUE +0.    00013200
013300     05  WS-NUM-TXN-REJECTED     PIC S9(9)  COMP-3  VALUE +0.    00013300
013400*                                                                00013400
013500 01  WS-TXN-TOTAL                PIC S9(13)V99 COMP-3 VALUE 0.   00013500
013600 01  WS-TXN-DATE-OUT             PIC X(10) VALUE SPACES.         00013600
013700 01  WS-TXN-DATE-OUT-PARTS REDEFINES WS-TXN-DATE-OUT.            00013700
013800     05  WS-TDO-YEAR             PIC X(04).                      00013800
013900     05  FILLER                  PIC X(01).                      00013900
014000     05  WS-TDO-MONTH            PIC X(02).                      00014000
014100     05  FILLER                  PIC X(01).                      00014100
014200     05  WS-TDO-DAY              PIC X(02).                      00014200
014300*                                                                00014300
014400 01  WS-PARSE-DATE-FIELDS.                                       00014400
014500     05  WS-PARSE-YEAR           PIC 9(04).                      00014500
014600     05  WS-PARSE-MONTH          PIC 9(02).                      00014600
014700     05  WS-PARSE-DAY            PIC 9(02).                      00014700
014800*                                                                00014800
014900 01  WS-FMT-DATE-FIELDS.                                         00014900
015000     05  WS-FMT-YEAR             PIC 9(04).                      00015000
015100     05  WS-FMT-MONTH            PIC 9(02).                      00015100
015200     05  WS-FMT-DAY              PIC 9(02).                      00015200
015300*                                                                00015300
015400 01  WS-STRING-DATE-WORK.                                        00015400
015500     05  WS-SD-YEAR-X            PIC X(04).                      00015500
015600     05  WS-SD-DASH1             PIC X(01).                      00015600
015700     05  WS-SD-MONTH-X           PIC X(02).                      00015700
015800     05  WS-SD-DASH2             PIC X(01).                      00015800
015900     05  WS-SD-DAY-X             PIC X(02).                      00015900
016000 01  WS-STRING-DATE-NUM REDEFINES WS-STRING-DATE-WORK.           00016000
016100     05  WS-SDN-YEAR             PIC 9(04).                      00016100
016200     05  FILLER                  PIC X(01).                      00016200
016300     05  WS-SDN-MONTH            PIC 9(02).                      00016300
016400     05  FILLER                  PIC X(01).                      00016400
016500     05  WS-SDN-DAY              PIC 9(02).                      00016500
016600*                                                                00016600
016700 01  WS-CALENDAR-WORK.                                           00016700
016800     05  WS-MAX-DAY-THIS-MONTH   PIC 9(02).                      00016800
016900     05  WS-DIV-RESULT           PIC 9(04).                      00016900
017000     05  WS-DIV-REMAINDER        PIC 9(04).                      00017000
017100*                                                                00017100
017200 01  WS-DAYS-IN-MONTH-VALUES.                                    00017200
017300     05  FILLER                  PIC 9(02)  VALUE 31.            00017300
017400     05  FILLER                  PIC 9(02)  VALUE 28.            00017400
017500     05  FILLER                  PIC 9(02)  VALUE 31.            00017500
017600     05  FILLER                  PIC 9(02)  VALUE 30.            00017600
017700     05  FILLER                  PIC 9(02)  VALUE 31.            00017700
017800     05  FILLER                  PIC 9(02)  VALUE 30.            00017800
017900     05  FILLER                  PIC 9(02)  VALUE 31.            00017900
018000     05  FILLER                  PIC 9(02)  VALUE 31.            00018000
018100     05  FILLER                  PIC 9(02)  VALUE 30.            00018100
018200     05  FILLER                  PIC 9(02)  VALUE 31.            00018200
018300     05  FILLER                  PIC 9(02)  VALUE 30.            00018300
018400     05  FILLER                  PIC 9(02)  VALUE 31.            00018400
018500 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.   00018500
018600     05  WS-DAYS-IN-MONTH        PIC 9(02)                       00018600
018700                     OCCURS 12 TIMES INDEXED BY WS-DIM-IDX.      00018700
018800*                                                                00018800
018900 01  WS-ITEM-WORK-TABLE.                                         00018900
019000     05  WS-ITEM-WORK OCCURS 200 TIMES INDEXED BY WS-IW-IDX.     00019000
019100         10  WS-IW-PROD-ID        PIC 9(09).                     00019100
019200         10  WS-IW-QTY            PIC 9(09).                     00019200
019300         10  WS-IW-PRICE          PIC S9(13)V99 COMP-3.          00019300
019400         10  WS-IW-TOTAL-PRICE    PIC S9(13)V99 COMP-3.          00019400
019500         10  WS-IW-LOW-STOCK-SW   PIC X(01).                     00019500
019600*                                                                00019600
019700 01  WS-PRM-LINKAGE.                                             00019700
019800     05  WS-PRM-FUNCTION         PIC X(01).                      00019800
019900     05  WS-PRM-PROD-ID          PIC 9(09).                      00019900
020000     05  WS-PRM-QTY              PIC 9(09).                      00020000
020100     05  WS-PRM-PRICE            PIC S9(13)V99 COMP-3.           00020100
020200     05  WS-PRM-STOCK            PIC S9(09)    COMP-3.           00020200
020300     05  WS-PRM-RETURN-CODE      PIC X(02).                      00020300
020400     05  WS-PRM-RETURN-MSG       PIC X(50).                      00020400
020500     05  WS-PRM-LOW-STOCK-SW     PIC X(01).                      00020500
020600         88  WS-PRM-LOW-STOCK        VALUE 'Y'.                  00020600
020700*                                                                00020700
021000****************************************************************00021000
021100 PROCEDURE DIVISION.                                             00021100
021200****************************************************************00021200
021300                                                                 00021300
021400 0000-MAIN.                                                      00021400
021500     ACCEPT CURRENT-DATE FROM DATE.                              00021500
021600     ACCEPT CURRENT-TIME FROM TIME.                              00021600
021700     DISPLAY 'SLSPOST STARTED DATE = ' CURRENT-MONTH '/'         00021700
021800             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.        00021800
021900     DISPLAY '             TIME = ' CURRENT-HOUR ':'             00021900
022000             CURRENT-MINUTE ':' CURRENT-SECOND .                 00022000
022100                                                                 00022100
022200     PERFORM 0110-SEED-TXN-HISTORY-ID THRU 0110-EXIT.            00022200
022300     PERFORM 0120-SEED-TXN-DETAIL-ID  THRU 0120-EXIT.            00022300
022400     PERFORM 0130-SEED-STOCK-LOG-ID   THRU 0130-EXIT.            00022400
022500                                                                 00022500
022600     PERFORM 0700-OPEN-INPUT-FILES  THRU 0700-EXIT.              00022600
022700     PERFORM 0740-OPEN-OUTPUT-FILES THRU 0740-EXIT.              00022700
022800                                                                 00022800
022900     PERFORM 0710-READ-TXN-FILE THRU 0710-EXIT.                  00022900
023000     PERFORM 0200-PROCESS-ONE-TRANSACTION THRU 0200-EXIT         00023000
023100             UNTIL WS-TXN-EOF = 'Y' .                            00023100
023200                                                                 00023200
023300     PERFORM 0850-DISPLAY-RUN-TOTALS THRU 0850-EXIT.             00023300
023400     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                    00023400
023500                                                                 00023500
023600     GOBACK.                                                     00023600
023700                                                                 00023700
023800 0110-SEED-TXN-HISTORY-ID.                                       00023800
023900     MOVE 0   TO WS-NEXT-TXN-ID.                                 00023900
024000     MOVE 'N' TO WS-SEED-EOF-SW.                                 00024000
024100     OPEN INPUT TRANSACTION-HISTORY.                             00024100
024200     IF WS-TXH-OK                                                00024200
024300         PERFORM 0111-READ-TXN-HISTORY THRU 0111-EXIT            00024300
024400                 UNTIL WS-SEED-EOF-SW = 'Y'                      00024400
024500         CLOSE TRANSACTION-HISTORY                               00024500
024600     END-IF.                                                     00024600
024700 0110-EXIT.                                                      00024700
024800     EXIT.                                                       00024800
024900                                                                 00024900
025000 0111-READ-TXN-HISTORY.                                          00025000
025100     READ TRANSACTION-HISTORY                                    00025100
025200         AT END MOVE 'Y' TO WS-SEED-EOF-SW                       00025200
025300     END-READ.                                                   00025300
025400     IF WS-SEED-EOF-SW NOT = 'Y'                                 00025400
025500         IF TXH-ID > WS-NEXT-TXN-ID                              00025500
025600             MOVE TXH-ID TO WS-NEXT-TXN-ID                       00025600
025700         END-IF                                                  00025700
025800     END-IF.                                                     00025800
025900 0111-EXIT.                                                      00025900
026000     EXIT.                                                       00026000
026100                                                                 00026100
026200 0120-SEED-TXN-DETAIL-ID.                                        00026200
026300     MOVE 0   TO WS-NEXT-DET-ID.                                 00026300
026400     MOVE 'N' TO WS-SEED-EOF-SW.                                 00026400
026500     OPEN INPUT TRANSACTION-DETAIL.                              00026500
026600     IF WS-TXD-OK                                                00026600
026700         PERFORM 0121-READ-TXN-DETAIL THRU 0121-EXIT             00026700
026800                 UNTIL WS-SEED-EOF-SW = 'Y'                      00026800
026900         CLOSE TRANSACTION-DETAIL                                00026900
027000     END-IF.                                                     00027000
027100 0120-EXIT.                                                      00027100
027200     EXIT.                                                       00027200
027300                                                                 00027300
027400 0121-READ-TXN-DETAIL.                                           00027400
027500     READ TRANSACTION-DETAIL                                     00027500
027600         AT END MOVE 'Y' TO WS-SEED-EOF-SW                       00027600
027700     END-READ.                                                   00027700
027800     IF WS-SEED-EOF-SW NOT = 'Y'                                 00027800
027900         IF TXD-ID > WS-NEXT-DET-ID                              00027900
028000             MOVE TXD-ID TO WS-NEXT-DET-ID                       00028000
028100         END-IF                                                  00028100
028200     END-IF.                                                     00028200
028300 0121-EXIT.                                                      00028300
028400     EXIT.                                                       00028400
028500                                                                 00028500
028600 0130-SEED-STOCK-LOG-ID.                                         00028600
028700     MOVE 0   TO WS-NEXT-LOG-ID.                                 00028700
028800     MOVE 'N' TO WS-SEED-EOF-SW.                                 00028800
028900     OPEN INPUT STOCK-LOG.                                       00028900
029000     IF WS-STL-OK                                                00029000
029100         PERFORM 0131-READ-STOCK-LOG THRU 0131-EXIT              00029100
029200                 UNTIL WS-SEED-EOF-SW = 'Y'                      00029200
029300         CLOSE STOCK-LOG                                         00029300
029400     END-IF.                                                     00029400
029500 0130-EXIT.                                                      00029500
029600     EXIT.                                                       00029600
029700                                                                 00029700
029800 0131-READ-STOCK-LOG.                                            00029800
029900     READ STOCK-LOG                                              00029900
030000         AT END MOVE 'Y' TO WS-SEED-EOF-SW                       00030000
030100     END-READ.                                                   00030100
030200     IF WS-SEED-EOF-SW NOT = 'Y'                                 00030200
030300         IF STL-ID > WS-NEXT-LOG-ID                              00030300
030400             MOVE STL-ID TO WS-NEXT-LOG-ID                       00030400
030500         END-IF                                                  00030500
030600     END-IF.                                                     00030600
030700 0131-EXIT.                                                      00030700
030800     EXIT.                                                       00030800
030900                                                                 00030900
031000 0200-PROCESS-ONE-TRANSACTION.                                   00031000
031100     ADD +1 TO WS-NUM-TXN-READ.                                  00031100
031200     MOVE 'Y' TO WS-TXN-VALID-SW.                                00031200
031300     PERFORM 0300-PARSE-TXN-DATE THRU 0300-EXIT.                 00031300
031400     IF WS-TXN-VALID                                             00031400
031500         PERFORM 0400-VALIDATE-TXN-ITEMS THRU 0400-EXIT          00031500
031600     END-IF.                                                     00031600
031700     IF WS-TXN-VALID                                             00031700
031800         PERFORM 0500-POST-TRANSACTION THRU 0500-EXIT            00031800
031900         ADD +1 TO WS-NUM-TXN-POSTED                             00031900
032000     ELSE                                                        00032000
032100         PERFORM 0600-REJECT-TXN THRU 0600-EXIT                  00032100
032200     END-IF.                                                     00032200
032300     PERFORM 0710-READ-TXN-FILE THRU 0710-EXIT.                  00032300
032400 0200-EXIT.                                                      00032400
032500     EXIT.                                                       00032500
032600                                                                 00032600
032700 0300-PARSE-TXN-DATE.                                            00032700
032800     IF TXR-DATE-IS-ARRAY                                        00032800
032900         MOVE TXR-DATE-YEAR  TO WS-PARSE-YEAR                    00032900
033000         MOVE TXR-DATE-MONTH TO WS-PARSE-MONTH                   00033000
033100         MOVE TXR-DATE-DAY   TO WS-PARSE-DAY                     00033100
033200         PERFORM 0320-VALIDATE-CALENDAR-DATE THRU 0320-EXIT      00033200
033300         IF WS-TXN-VALID                                         00033300
033400             PERFORM 0330-FORMAT-TXN-DATE THRU 0330-EXIT         00033400
033500         END-IF                                                  00033500
033600     ELSE                                                        00033600
033700       IF TXR-DATE-IS-STRING                                     00033700
033800         PERFORM 0310-PARSE-STRING-DATE THRU 0310-EXIT           00033800
033900         IF WS-TXN-VALID                                         00033900
034000             PERFORM 0320-VALIDATE-CALENDAR-DATE THRU 0320-EXIT  00034000
034100         END-IF                                                  00034100
034200         IF WS-TXN-VALID                                         00034200
034300             MOVE TXR-DATE-STRING TO WS-TXN-DATE-OUT             00034300
034400         END-IF                                                  00034400
034500       ELSE                                                      00034500
034600         MOVE 'N' TO WS-TXN-VALID-SW                             00034600
034700       END-IF                                                    00034700
034800     END-IF.                                                     00034800
034900 0300-EXIT.                                                      00034900
035000     EXIT.                                                       00035000
035100                                                                 00035100
035200 0310-PARSE-STRING-DATE.                                         00035200
035300     MOVE TXR-DATE-STRING TO WS-STRING-DATE-WORK.                00035300
035400     IF WS-SD-DASH1 = '-' AND WS-SD-DASH2 = '-'                  00035400
035500        AND WS-SD-YEAR-X  IS NUMERIC                             00035500
035600        AND WS-SD-MONTH-X IS NUMERIC                             00035600
035700        AND WS-SD-DAY-X   IS NUMERIC                             00035700
035800         MOVE WS-SDN-YEAR  TO WS-PARSE-YEAR                      00035800
035900         MOVE WS-SDN-MONTH TO WS-PARSE-MONTH                     00035900
036000         MOVE WS-SDN-DAY   TO WS-PARSE-DAY                       00036000
036100     ELSE                                                        00036100
036200         MOVE 'N' TO WS-TXN-VALID-SW                             00036200
036300     END-IF.                                                     00036300
036400 0310-EXIT.                                                      00036400
036500     EXIT.                                                       00036500
036600                                                                 00036600
036700 0320-VALIDATE-CALENDAR-DATE.                                    00036700
036800     IF WS-PARSE-YEAR < 1900 OR WS-PARSE-YEAR > 2100              00036800
036900         MOVE 'N' TO WS-TXN-VALID-SW                             00036900
037000     END-IF.                                                     00037000
037100     IF WS-TXN-VALID                                             00037100
037200         IF WS-PARSE-MONTH < 1 OR WS-PARSE-MONTH > 12            00037200
037300             MOVE 'N' TO WS-TXN-VALID-SW                         00037300
037400         END-IF                                                  00037400
037500     END-IF.                                                     00037500
037600     IF WS-TXN-VALID                                             00037600
037700         IF WS-PARSE-DAY < 1 OR WS-PARSE-DAY > 31                00037700
037800             MOVE 'N' TO WS-TXN-VALID-SW                         00037800
037900         END-IF                                                  00037900
038000     END-IF.                                                     00038000
038100     IF WS-TXN-VALID                                             00038100
038200         PERFORM 0321-CHECK-DAYS-IN-MONTH THRU 0321-EXIT         00038200
038300     END-IF.                                                     00038300
038400 0320-EXIT.                                                      00038400
038500     EXIT.                                                       00038500
038600                                                                 00038600
038700 0321-CHECK-DAYS-IN-MONTH.                                       00038700
038800     SET WS-DIM-IDX TO WS-PARSE-MONTH.                           00038800
038900     MOVE WS-DAYS-IN-MONTH(WS-DIM-IDX) TO WS-MAX-DAY-THIS-MONTH. 00038900
039000     IF WS-PARSE-MONTH = 2                                       00039000
039100         PERFORM 0322-CHECK-LEAP-YEAR THRU 0322-EXIT             00039100
039200     END-IF.                                                     00039200
039300     IF WS-PARSE-DAY > WS-MAX-DAY-THIS-MONTH                     00039300
039400         MOVE 'N' TO WS-TXN-VALID-SW                             00039400
039500     END-IF.                                                     00039500
039600 0321-EXIT.                                                      00039600
039700     EXIT.                                                       00039700
039800                                                                 00039800
039900 0322-CHECK-LEAP-YEAR.                                           00039900
040000     MOVE 28 TO WS-MAX-DAY-THIS-MONTH.                           00040000
040100     DIVIDE WS-PARSE-YEAR BY 4   GIVING WS-DIV-RESULT            00040100
040200             REMAINDER WS-DIV-REMAINDER.                         00040200
040300     IF WS-DIV-REMAINDER = 0                                     00040300
040400         DIVIDE WS-PARSE-YEAR BY 100 GIVING WS-DIV-RESULT        00040400
040500                 REMAINDER WS-DIV-REMAINDER                      00040500
040600         IF WS-DIV-REMAINDER NOT = 0                             00040600
040700             MOVE 29 TO WS-MAX-DAY-THIS-MONTH                    00040700
040800         ELSE                                                     00040800
040900             DIVIDE WS-PARSE-YEAR BY 400 GIVING WS-DIV-RESULT    00040900
041000                     REMAINDER WS-DIV-REMAINDER                  00041000
041100             IF WS-DIV-REMAINDER = 0                             00041100
041200                 MOVE 29 TO WS-MAX-DAY-THIS-MONTH                00041200
041300             END-IF                                              00041300
041400         END-IF                                                  00041400
041500     END-IF.                                                     00041500
041600 0322-EXIT.                                                      00041600
041700     EXIT.                                                       00041700
041800                                                                 00041800
041900 0330-FORMAT-TXN-DATE.                                           00041900
042000     MOVE WS-PARSE-YEAR  TO WS-FMT-YEAR.                         00042000
042100     MOVE WS-PARSE-MONTH TO WS-FMT-MONTH.                        00042100
042200     MOVE WS-PARSE-DAY   TO WS-FMT-DAY.                          00042200
042300     STRING WS-FMT-YEAR  '-' WS-FMT-MONTH '-' WS-FMT-DAY         00042300
042400            DELIMITED BY SIZE INTO WS-TXN-DATE-OUT.              00042400
042500 0330-EXIT.                                                      00042500
042600     EXIT.                                                       00042600
042700                                                                 00042700
042800 0400-VALIDATE-TXN-ITEMS.                                        00042800
042900     PERFORM 0410-VALIDATE-ONE-ITEM THRU 0410-EXIT               00042900
043000             VARYING TXR-ITEM-IDX FROM 1 BY 1                    00043000
043100             UNTIL TXR-ITEM-IDX > TXR-ITEM-COUNT                 00043100
043200                OR WS-TXN-INVALID.                               00043200
043300 0400-EXIT.                                                      00043300
043400     EXIT.                                                       00043400
043500                                                                 00043500
043600 0410-VALIDATE-ONE-ITEM.                                         00043600
043700     IF TXR-QTY(TXR-ITEM-IDX) < 1                                00043700
043800        OR TXR-PROD-ID(TXR-ITEM-IDX) = 0                         00043800
043900         MOVE 'N' TO WS-TXN-VALID-SW                             00043900
044000     ELSE                                                        00044000
044100         MOVE 'V'                       TO WS-PRM-FUNCTION       00044100
044200         MOVE TXR-PROD-ID(TXR-ITEM-IDX) TO WS-PRM-PROD-ID        00044200
044300         MOVE TXR-QTY(TXR-ITEM-IDX)     TO WS-PRM-QTY            00044300
044400         CALL 'PRDMSTU' USING WS-PRM-FUNCTION WS-PRM-PROD-ID     00044400
044500                 WS-PRM-QTY WS-PRM-PRICE WS-PRM-STOCK            00044500
044600                 WS-PRM-RETURN-CODE WS-PRM-RETURN-MSG            00044600
044700                 WS-PRM-LOW-STOCK-SW                             00044700
044800         IF WS-PRM-RETURN-CODE NOT = '00'                        00044800
044900             MOVE 'N' TO WS-TXN-VALID-SW                         00044900
045000         END-IF                                                  00045000
045100     END-IF.                                                     00045100
045200 0410-EXIT.                                                      00045200
045300     EXIT.                                                       00045300
045400                                                                 00045400
045500 0500-POST-TRANSACTION.                                          00045500
045600     MOVE 0 TO WS-TXN-TOTAL.                                     00045600
045700     PERFORM 0505-COMPUTE-ONE-ITEM THRU 0505-EXIT                00045700
045800             VARYING TXR-ITEM-IDX FROM 1 BY 1                    00045800
045900             UNTIL TXR-ITEM-IDX > TXR-ITEM-COUNT.                00045900
046000     ADD +1 TO WS-NEXT-TXN-ID.                                   00046000
046100     MOVE WS-NEXT-TXN-ID  TO TXH-ID.                             00046100
046200     MOVE WS-TXN-DATE-OUT TO TXH-DATE.                           00046200
046300     MOVE WS-TXN-TOTAL    TO TXH-TOTAL-PRICE.                    00046300
046400     WRITE TXH-REC.                                               00046400
046500     IF NOT WS-TXH-OK                                            00046500
046600         DISPLAY 'SLSPOST - ERROR WRITING TXN HISTORY. RC: '     00046600
046700                 WS-TXH-STATUS                                   00046700
046800     END-IF.                                                     00046800
046900     PERFORM 0510-WRITE-ONE-ITEM THRU 0510-EXIT                  00046900
047000             VARYING TXR-ITEM-IDX FROM 1 BY 1                    00047000
047100             UNTIL TXR-ITEM-IDX > TXR-ITEM-COUNT.                00047100
047200 0500-EXIT.                                                      00047200
047300     EXIT.                                                       00047300
047400                                                                 00047400
047500 0505-COMPUTE-ONE-ITEM.                                          00047500
047600     SET WS-IW-IDX TO TXR-ITEM-IDX.                              00047600
047700     MOVE 'P'                        TO WS-PRM-FUNCTION.         00047700
047800     MOVE TXR-PROD-ID(TXR-ITEM-IDX)  TO WS-PRM-PROD-ID.          00047800
047900     MOVE TXR-QTY(TXR-ITEM-IDX)      TO WS-PRM-QTY.              00047900
048000     CALL 'PRDMSTU' USING WS-PRM-FUNCTION WS-PRM-PROD-ID         00048000
048100             WS-PRM-QTY WS-PRM-PRICE WS-PRM-STOCK                00048100
048200             WS-PRM-RETURN-CODE WS-PRM-RETURN-MSG                00048200
048300             WS-PRM-LOW-STOCK-SW.                                00048300
048400     MOVE TXR-PROD-ID(TXR-ITEM-IDX) TO WS-IW-PROD-ID(WS-IW-IDX). 00048400
048500     MOVE TXR-QTY(TXR-ITEM-IDX)     TO WS-IW-QTY(WS-IW-IDX).     00048500
048600     MOVE WS-PRM-PRICE               TO WS-IW-PRICE(WS-IW-IDX).  00048600
048700     COMPUTE WS-IW-TOTAL-PRICE(WS-IW-IDX) ROUNDED =              00048700
048800             TXR-QTY(TXR-ITEM-IDX) * WS-PRM-PRICE.               00048800
048900     MOVE WS-PRM-LOW-STOCK-SW TO WS-IW-LOW-STOCK-SW(WS-IW-IDX).  00048900
049000     ADD WS-IW-TOTAL-PRICE(WS-IW-IDX) TO WS-TXN-TOTAL.           00049000
049100     IF WS-PRM-LOW-STOCK                                         00049100
049200         DISPLAY 'SLSPOST - LOW STOCK ADVISORY, PRODUCT '         00049200
049300                 WS-PRM-PROD-ID                                  00049300
049400     END-IF.                                                     00049400
049500 0505-EXIT.                                                      00049500
049600     EXIT.                                                       00049600
049700                                                                 00049700
049800 0510-WRITE-ONE-ITEM.                                            00049800
049900     SET WS-IW-IDX TO TXR-ITEM-IDX.                              00049900
050000     ADD +1 TO WS-NEXT-DET-ID.                                   00050000
050100     MOVE WS-NEXT-DET-ID               TO TXD-ID.                00050100
050200     MOVE TXH-ID                       TO TXD-TXN-ID.            00050200
050300     MOVE WS-IW-PROD-ID(WS-IW-IDX)     TO TXD-PROD-ID.           00050300
050400     MOVE WS-IW-QTY(WS-IW-IDX)         TO TXD-QTY.               00050400
050500     MOVE WS-IW-PRICE(WS-IW-IDX)       TO TXD-PRICE.             00050500
050600     MOVE WS-IW-TOTAL-PRICE(WS-IW-IDX) TO TXD-TOTAL-PRICE.       00050600
050700     WRITE TXD-REC.                                              00050700
050800     IF NOT WS-TXD-OK                                            00050800
050900         DISPLAY 'SLSPOST - ERROR WRITING TXN DETAIL. RC: '      00050900
051000                 WS-TXD-STATUS                                   00051000
051100     END-IF.                                                     00051100
051200     ADD +1 TO WS-NEXT-LOG-ID.                                   00051200
051300     MOVE WS-NEXT-LOG-ID           TO STL-ID.                    00051300
051400     MOVE WS-IW-PROD-ID(WS-IW-IDX) TO STL-PROD-ID.               00051400
051500     COMPUTE STL-QUANTITY-CHANGE = 0 - WS-IW-QTY(WS-IW-IDX).     00051500
051600     MOVE 'SALE'                   TO STL-TYPE.                  00051600
051700     WRITE STL-REC.                                              00051700
051800     IF NOT WS-STL-OK                                            00051800
051900         DISPLAY 'SLSPOST - ERROR WRITING STOCK LOG. RC: '       00051900
052000                 WS-STL-STATUS                                   00052000
052100     END-IF.                                                     00052100
052200 0510-EXIT.                                                      00052200
052300     EXIT.                                                       00052300
052400                                                                 00052400
052500 0600-REJECT-TXN.                                                00052500
052600     ADD +1 TO WS-NUM-TXN-REJECTED.                              00052600
052700     DISPLAY 'SLSPOST - TRANSACTION REJECTED.  ITEM COUNT: '     00052700
052800             TXR-ITEM-COUNT '  DATE FORM: ' TXR-DATE-FORM-SW.    00052800
052900 0600-EXIT.                                                      00052900
053000     EXIT.                                                       00053000
053100                                                                 00053100
053200 0700-OPEN-INPUT-FILES.                                          00053200
053300     OPEN INPUT TRANSACTION-REQUEST.                             00053300
053400     IF NOT WS-TXR-OK                                            00053400
053500         DISPLAY 'SLSPOST - ERROR OPENING TXN REQUEST FILE. RC:' 00053500
053600                 WS-TXR-STATUS                                   00053600
053700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'         00053700
053800         MOVE 16   TO RETURN-CODE                                00053800
053900         MOVE 'Y'  TO WS-TXN-EOF                                 00053900
054000     END-IF.                                                     00054000
054100 0700-EXIT.                                                      00054100
054200     EXIT.                                                       00054200
054300                                                                 00054300
054400 0710-READ-TXN-FILE.                                             00054400
054500     READ TRANSACTION-REQUEST                                    00054500
054600         AT END MOVE 'Y' TO WS-TXN-EOF                           00054600
054700     END-READ.                                                   00054700
054800     EVALUATE WS-TXR-STATUS                                      00054800
054900        WHEN '00'                                                00054900
055000            CONTINUE                                             00055000
055100        WHEN '10'                                                00055100
055200            MOVE 'Y' TO WS-TXN-EOF                               00055200
055300        WHEN OTHER                                               00055300
055400            DISPLAY 'SLSPOST - ERROR ON TXN REQUEST READ. RC: '  00055400
055500                    WS-TXR-STATUS                                00055500
055600            MOVE 'Y' TO WS-TXN-EOF                               00055600
055700     END-EVALUATE.                                               00055700
055800 0710-EXIT.                                                      00055800
055900     EXIT.                                                       00055900
056000                                                                 00056000
056100 0740-OPEN-OUTPUT-FILES.                                         00056100
056200     OPEN EXTEND TRANSACTION-HISTORY                             00056200
056300                 TRANSACTION-DETAIL                              00056300
056400                 STOCK-LOG.                                      00056400
056500     IF NOT WS-TXH-OK OR NOT WS-TXD-OK OR NOT WS-STL-OK          00056500
056600         DISPLAY 'SLSPOST - ERROR OPENING OUTPUT FILES.  RC: '   00056600
056700                 WS-TXH-STATUS ' ' WS-TXD-STATUS ' '             00056700
056800                 WS-STL-STATUS                                   00056800
056900         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'         00056900
057000         MOVE 16  TO RETURN-CODE                                 00057000
057100         MOVE 'Y' TO WS-TXN-EOF                                  00057100
057200     END-IF.                                                     00057200
057300 0740-EXIT.                                                      00057300
057400     EXIT.                                                       00057400
057500                                                                 00057500
057600 0790-CLOSE-FILES.                                                00057600
057700     MOVE 'C' TO WS-PRM-FUNCTION.                                00057700
057800     MOVE 0   TO WS-PRM-PROD-ID.                                 00057800
057900     MOVE 0   TO WS-PRM-QTY.                                     00057900
058000     CALL 'PRDMSTU' USING WS-PRM-FUNCTION WS-PRM-PROD-ID         00058000
058100             WS-PRM-QTY WS-PRM-PRICE WS-PRM-STOCK                00058100
058200             WS-PRM-RETURN-CODE WS-PRM-RETURN-MSG                00058200
058300             WS-PRM-LOW-STOCK-SW.                                00058300
058400     CLOSE TRANSACTION-REQUEST                                   00058400
058500           TRANSACTION-HISTORY                                   00058500
058600           TRANSACTION-DETAIL                                    00058600
058700           STOCK-LOG.                                            00058700
058800 0790-EXIT.                                                      00058800
058900     EXIT.                                                       00058900
059000                                                                 00059000
059100 0850-DISPLAY-RUN-TOTALS.                                        00059100
059200     DISPLAY 'SLSPOST - TRANSACTIONS READ:     '                 00059200
059300             WS-NUM-TXN-READ.                                    00059300
059400     DISPLAY 'SLSPOST - TRANSACTIONS POSTED:   '                 00059400
059500             WS-NUM-TXN-POSTED.                                  00059500
059600     DISPLAY 'SLSPOST - TRANSACTIONS REJECTED: '                 00059600
059700             WS-NUM-TXN-REJECTED.                                00059700
059800 0850-EXIT.                                                      00059800
059900     EXIT.                                                       00059900
