000100****************************************************************
000200* PROC * OF IBM                                                 *
000300*
000400* COPYBOOK:  TXNDETL
000500*
000600* DESCRIPTION:  RECORD LAYOUT FOR THE TRANSACTION DETAIL FILE.
000700*               ONE RECORD PER LINE ITEM OF A POSTED SALES
000800*               TRANSACTION.  UNIT PRICE IS THE PRICE CAPTURED
000900*               AT THE MOMENT OF POSTING, NOT RECOMPUTED LATER.
001000*               WRITTEN BY SLSPOST.
001100*
001200*    CHANGE LOG:
001300*    ----------
001400*    11/14/94  D.STOUT     ORIGINAL COPYBOOK
001500*    05/17/96  D.STOUT     ADDED DET-TXN-ID FOREIGN KEY, DETAIL
001600*                          FILE WAS PREVIOUSLY POSITIONAL ONLY
001700****************************************************************
001800 01  TXD-REC.
001900     05  TXD-KEY.
002000         10  TXD-ID               PIC 9(09).
002100     05  TXD-TXN-ID               PIC 9(09).
002200     05  TXD-PROD-ID              PIC 9(09).
002300     05  TXD-QTY                  PIC 9(09).
002400     05  TXD-PRICE                PIC S9(13)V99  COMP-3.
002500     05  TXD-TOTAL-PRICE          PIC S9(13)V99  COMP-3.
002600     05  FILLER                   PIC X(10).
