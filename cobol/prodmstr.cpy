000100****************************************************************
000200* PROC * OF IBM                                                 *
000300*
000400* COPYBOOK:  PRODMSTR
000500*
000600* DESCRIPTION:  RECORD LAYOUT FOR THE PRODUCT MASTER FILE.
000700*               ONE RECORD PER STOCKED ITEM.  KEYED BY PROD-ID.
000800*               OWNED / MAINTAINED BY PRDMSTU.
000900*
001000*    CHANGE LOG:
001100*    ----------
001200*    10/03/94  D.STOUT     ORIGINAL COPYBOOK
001300*    05/17/96  D.STOUT     ADDED PROD-SUPPLIER-ID FOR VENDOR TIE
001400*    02/11/98  R.PELLETIER ADDED PROD-LOW-STOCK-SW ADVISORY BYTE
001500*    09/09/99  R.PELLETIER Y2K -- PROD-SKU SPLIT FIELD ADDED,
001600*                          NO 2-DIGIT YEAR FIELDS IN THIS RECORD
001700*    03/22/01  J.KRAUSE    WIDENED PROD-NAME TO 100 PER MERCH
001800*                          REQUEST NO. MR-4471
001900****************************************************************
002000 01  PROD-MASTER-REC.
002100     05  PROD-KEY.
002200         10  PROD-ID              PIC 9(09).
002300     05  PROD-SKU                 PIC X(50).
002400     05  PROD-SKU-PARTS REDEFINES PROD-SKU.
002500         10  PROD-SKU-PREFIX      PIC X(10).
002600         10  PROD-SKU-SUFFIX      PIC X(40).
002700     05  PROD-NAME                PIC X(100).
002800     05  PROD-CATEGORY-ID         PIC 9(09).
002900     05  PROD-SUPPLIER-ID         PIC 9(09).
003000     05  PROD-CURRENT-STOCK       PIC S9(09)     COMP-3.
003100     05  PROD-PRICE               PIC S9(13)V99  COMP-3.
003200     05  PROD-STATUS-BYTES.
003300         10  PROD-LOW-STOCK-SW    PIC X(01).
003400             88  PROD-LOW-STOCK       VALUE 'Y'.
003500             88  PROD-STOCK-OK        VALUE 'N'.
003600         10  PROD-ACTIVE-SW       PIC X(01).
003700             88  PROD-ACTIVE          VALUE 'A'.
003800             88  PROD-DISCONTINUED    VALUE 'D'.
003900     05  PROD-LAST-SOLD-DATE      PIC X(10).
004000     05  FILLER                   PIC X(07).
